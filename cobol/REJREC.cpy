000100*----------------------------------------------------------------*        
000200* REJREC       -  REJECTED ORDER RECORD LAYOUT                   *        
000300*----------------------------------------------------------------*        
000400* REJECTS FILE ROW - THE RAW ORD-RECORD FIELDS FOLLOWED BY THE   *        
000500* ONE REASON COLUMN.  SIDE IS CARRIED EXACTLY AS READ - IT IS    *        
000600* NOT UPPERCASED HERE EVEN WHEN THE FAILING RULE IS THE SIDE     *        
000700* RULE ITSELF (ORDVALRJ PARAGRAPH C100 MOVES BEFORE IT TESTS).   *        
000800*----------------------------------------------------------------*        
000900* HISTORY OF MODIFICATION:                                       *        
001000*----------------------------------------------------------------*        
001100* MOD.#  INIT   DATE        DESCRIPTION                          *        
001200* ------ ------ ----------  ------------------------------------ *        
001300* OIB002 RAJKUM 14/03/1991 - INITIAL VERSION - REJECTS FILE FOR  *        
001400*                            EQUITY DESK ORDER INGEST BATCH      *        
001500* OIB009 ALVNNG 19/08/1994 - WIDEN REJ-CLIENT TO MATCH ORD-      *        
001600*                            CLIENT WIDENING IN ORDREC           *        
001700*----------------------------------------------------------------*        
001800 01  REJ-RECORD.                                                          
001900     05  REJ-RECORD-DATA          PIC X(200).                             
002000     05  REJ-RECORD-FIELDS REDEFINES REJ-RECORD-DATA.                     
002100         10  REJ-CLIENT           PIC X(64).                              
002200         10  REJ-SIDE             PIC X(04).                              
002300         10  REJ-TICKER           PIC X(32).                              
002400         10  REJ-PRICE            PIC 9(11)V9(4).                         
002500         10  REJ-QUANTITY         PIC 9(09).                              
002600         10  REJ-SOURCE-SYSTEM    PIC X(32).                              
002700         10  REJ-REASON           PIC X(40).                              
002800*                                 VALIDATION FAILURE REASON TEXT          
002900         10  FILLER               PIC X(04).                              
