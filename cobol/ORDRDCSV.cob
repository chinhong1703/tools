000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     ORDRDCSV.                                                
000500 AUTHOR.         RAJESH KUMAR.                                            
000600 INSTALLATION.   TRADE OPERATIONS SUPPORT - AS/400.                       
000700 DATE-WRITTEN.   14 MAR 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NONE.                                                    
001000*                                                                         
001100*DESCRIPTION :  UNIT 1 OF THE NIGHTLY EQUITY ORDER INGEST                 
001200*               BATCH SUITE.  LOADS THE RAW ORDER FEED FOR                
001300*               THE DATA DATE PASSED IN ON THE LINKAGE INTO               
001400*               WK-ORDER-TABLE FOR ORDVALRJ TO VALIDATE.  IF              
001500*               THE ORDERS FILE IS MISSING THE WHOLE NIGHTLY              
001600*               RUN MUST ABEND - THERE IS NOTHING FOR UNIT 2              
001700*               THRU UNIT 4 TO DO.                                        
001800*================================================================         
001900* HISTORY OF MODIFICATION:                                                
002000*================================================================         
002100* MOD.#  INIT   DATE        DESCRIPTION                                   
002200* ------ ------ ----------  ------------------------------------          
002300* OIB001 RAJKUM 14/03/1991 - INITIAL VERSION FOR EQUITY DESK              
002400*                            NIGHTLY ORDER INGEST BATCH SUITE             
002500* OIB009 ALVNNG 19/08/1994 - WIDEN ORD-CLIENT FROM 40 TO 64               
002600*                            BYTES - SEE ORDREC MOD OIB009                
002700*----------------------------------------------------------------         
002800* Y2K001 SERTBH 30/10/1998 - YEAR 2000 REMEDIATION - DATA-DATE            
002900*                            WAS PIC 9(06) YYMMDD, NOW PIC                
003000*                            9(08) CCYYMMDD THROUGHOUT THE                
003100*                            SUITE.  RESUBMITTED PRIOR-CENTURY            
003200*                            TEST DATES FOR REGRESSION.                   
003300*----------------------------------------------------------------         
003400* OIB018 ALVNNG 06/06/2001 - RAISE WK-ORDER-TABLE CEILING FROM            
003500*                            9999 TO 99999 ENTRIES - SEE                  
003600*                            ORDOTBL MOD OIB018                           
003700* CLV2A2 WONGSM 03/02/2016 - LOW-LATENCY DESK CUTOVER - NO                
003800*                            PROCEDURE DIVISION CHANGE, FILE              
003900*                            LAYOUT WIDENED ONLY (SEE ORDREC)             
004000* REQ3341 TANMYL 09/07/2024 - TICKET EQD-3341 - SKIP BLANK                
004100*                            RECORDS IN THE FEED RATHER THAN              
004200*                            COUNTING THEM AS ORDERS - EXTRACT            
004300*                            JOB OCCASIONALLY PADS WITH SPACES            
004400*----------------------------------------------------------------         
004500* REQ3518 TANMYL 21/01/2025 - TICKET EQD-3518 - OPERATIONS WANTED         
004600*                            THE SKIPPED-BLANK-RECORD COUNT ON            
004700*                            THE READ-UNIT LOG, NOT JUST THE              
004800*                            GOOD ORDER COUNT - ADDED                     
004900*                            WK-BLANK-SKIP-COUNT                          
005000*----------------------------------------------------------------*        
005100 EJECT                                                                    
005200**********************                                                    
005300 ENVIRONMENT DIVISION.                                                    
005400**********************                                                    
005500 CONFIGURATION SECTION.                                                   
005600 SOURCE-COMPUTER.  IBM-AS400.                                             
005700 OBJECT-COMPUTER.  IBM-AS400.                                             
005800 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                                
005900                       ON  STATUS IS U0-ON                                
006000                       OFF STATUS IS U0-OFF.                              
006100*                                                                         
006200 INPUT-OUTPUT SECTION.                                                    
006300 FILE-CONTROL.                                                            
006400     SELECT ORDERS-IN ASSIGN TO ORDERSIN                                  
006500            ORGANIZATION    IS SEQUENTIAL                                 
006600            FILE STATUS     IS WK-C-FILE-STATUS.                          
006700*                                                                         
006800***************                                                           
006900 DATA DIVISION.                                                           
007000***************                                                           
007100 FILE SECTION.                                                            
007200**************                                                            
007300 FD  ORDERS-IN                                                            
007400     LABEL RECORDS ARE OMITTED                                            
007500     DATA RECORD IS ORD-RECORD.                                           
007600     COPY ORDREC.                                                         
007700*                                                                         
007800 WORKING-STORAGE SECTION.                                                 
007900*************************                                                 
008000 01  FILLER                          PIC X(24)        VALUE               
008100     "** PROGRAM ORDRDCSV **".                                            
008200*                                                                         
008300* ------------------ PROGRAM WORKING STORAGE -------------------*         
008400 77  WK-BLANK-SKIP-COUNT             PIC 9(05) COMP VALUE ZERO.           
008500*                                                                         
008600 01  WK-C-COMMON.                                                         
008700     COPY ORDCMWS.                                                        
008800*                                                                         
008900 01  WK-C-EOF-SW                     PIC X(01) VALUE "N".                 
009000     88  WK-C-EOF-ORDERS                       VALUE "Y".                 
009100*                                                                         
009200 01  WK-DATADATE-AREA.                                                    
009300     05  WK-DATADATE-9               PIC 9(08).                           
009400     05  WK-DATADATE-X REDEFINES                                          
009500         WK-DATADATE-9.                                                   
009600         10  WK-DD-CCYY              PIC 9(04).                           
009700         10  WK-DD-MM                PIC 9(02).                           
009800         10  WK-DD-DD                PIC 9(02).                           
009900     05  WK-DATADATE-CENTURY REDEFINES                                    
010000         WK-DATADATE-9.                                                   
010100         10  WK-DD-CC                PIC 9(02).                           
010200         10  WK-DD-YY                PIC 9(02).                           
010300         10  WK-DD-MMDD              PIC 9(04).                           
010400*                                                                         
010500*****************                                                         
010600 LINKAGE SECTION.                                                         
010700*****************                                                         
010800 01  LS-DATA-DATE                    PIC 9(08).                           
010900 01  LS-RETURN-CODE                  PIC X(02).                           
011000     88  LS-RETURN-OK                          VALUE "OK".                
011100     88  LS-RETURN-ABEND                       VALUE "AB".                
011200 01  LS-RETURN-BYTES REDEFINES                                            
011300     LS-RETURN-CODE.                                                      
011400     05  LS-RETURN-BYTE-1            PIC X(01).                           
011500     05  LS-RETURN-BYTE-2            PIC X(01).                           
011600     COPY ORDOTBL.                                                        
011700*                                                                         
011800************************************************************              
011900 PROCEDURE DIVISION USING LS-DATA-DATE, LS-RETURN-CODE,                   
012000                           WK-ORDER-TABLE.                                
012100************************************************************              
012200 MAIN-MODULE.                                                             
012300     MOVE LS-DATA-DATE               TO WK-DATADATE-9.                    
012400     SET  LS-RETURN-OK               TO TRUE.                             
012500     PERFORM A000-OPEN-ORDERS-FILE                                        
012600        THRU A999-OPEN-ORDERS-FILE-EX.                                    
012700     IF WK-C-SUCCESSFUL                                                   
012800        PERFORM B000-READ-ORDERS-LOOP                                     
012900           THRU B999-READ-ORDERS-LOOP-EX                                  
013000        DISPLAY "ORDRDCSV - ORDERS READ = " WK-ORDER-COUNT                
013100                " BLANKS SKIPPED = " WK-BLANK-SKIP-COUNT                  
013200        PERFORM Z000-END-PROGRAM-ROUTINE                                  
013300           THRU Z999-END-PROGRAM-ROUTINE-EX                               
013400     END-IF.                                                              
013500     GOBACK.                                                              
013600*                                                                         
013700*----------------------------------------------------------------*        
013800 A000-OPEN-ORDERS-FILE.                                                   
013900*----------------------------------------------------------------*        
014000     MOVE ZERO TO WK-ORDER-COUNT.                                         
014100     MOVE ZERO TO WK-BLANK-SKIP-COUNT.                                    
014200     OPEN INPUT ORDERS-IN.                                                
014300     IF WK-C-FILE-NOT-FOUND                                               
014400        DISPLAY "ORDRDCSV - ORDERS FILE NOT FOUND - DATE "                
014500           WK-DATADATE-9                                                  
014600        PERFORM Y900-ABNORMAL-TERMINATION                                 
014700     ELSE                                                                 
014800        IF NOT WK-C-SUCCESSFUL                                            
014900           DISPLAY "ORDRDCSV - OPEN FILE ERROR - ORDERS-IN"               
015000           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                     
015100           PERFORM Y900-ABNORMAL-TERMINATION                              
015200        END-IF                                                            
015300     END-IF.                                                              
015400*================================================================*        
015500 A999-OPEN-ORDERS-FILE-EX.                                                
015600*================================================================*        
015700 EXIT.                                                                    
015800*                                                                         
015900*----------------------------------------------------------------*        
016000 B000-READ-ORDERS-LOOP.                                                   
016100*----------------------------------------------------------------*        
016200     PERFORM C100-READ-ONE-ORDER                                          
016300        THRU C199-READ-ONE-ORDER-EX                                       
016400        UNTIL WK-C-EOF-ORDERS.                                            
016500*================================================================*        
016600 B999-READ-ORDERS-LOOP-EX.                                                
016700*================================================================*        
016800 EXIT.                                                                    
016900*                                                                         
017000*----------------------------------------------------------------*        
017100 C100-READ-ONE-ORDER.                                                     
017200*----------------------------------------------------------------*        
017300     READ ORDERS-IN                                                       
017400        AT END MOVE "Y" TO WK-C-EOF-SW                                    
017500        GO TO C199-READ-ONE-ORDER-EX.                                     
017600     IF ORD-RECORD-DATA = SPACES                                          
017700        ADD 1 TO WK-BLANK-SKIP-COUNT                                      
017800        GO TO C199-READ-ONE-ORDER-EX.                                     
017900     ADD 1 TO WK-ORDER-COUNT.                                             
018000     SET WK-ORDER-IDX TO WK-ORDER-COUNT.                                  
018100     MOVE ORD-CLIENT TO                                                   
018200         WK-ORD-CLIENT(WK-ORDER-IDX).                                     
018300     MOVE ORD-SIDE TO                                                     
018400         WK-ORD-SIDE(WK-ORDER-IDX).                                       
018500     MOVE ORD-TICKER TO                                                   
018600         WK-ORD-TICKER(WK-ORDER-IDX).                                     
018700     MOVE ORD-PRICE TO                                                    
018800         WK-ORD-PRICE(WK-ORDER-IDX).                                      
018900     MOVE ORD-QUANTITY TO                                                 
019000         WK-ORD-QUANTITY(WK-ORDER-IDX).                                   
019100     MOVE ORD-SOURCE-SYSTEM TO                                            
019200         WK-ORD-SOURCE-SYSTEM(WK-ORDER-IDX).                              
019300*================================================================*        
019400 C199-READ-ONE-ORDER-EX.                                                  
019500*================================================================*        
019600 EXIT.                                                                    
019700*                                                                         
019800*----------------------------------------------------------------*        
019900 Y900-ABNORMAL-TERMINATION.                                               
020000*----------------------------------------------------------------*        
020100     SET LS-RETURN-ABEND TO TRUE.                                         
020200     CLOSE ORDERS-IN.                                                     
020300     GOBACK.                                                              
020400*                                                                         
020500*----------------------------------------------------------------*        
020600 Z000-END-PROGRAM-ROUTINE.                                                
020700*----------------------------------------------------------------*        
020800     CLOSE ORDERS-IN.                                                     
020900     IF NOT WK-C-SUCCESSFUL                                               
021000        DISPLAY "ORDRDCSV - CLOSE FILE ERROR - ORDERS-IN"                 
021100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
021200     END-IF.                                                              
021300*================================================================*        
021400 Z999-END-PROGRAM-ROUTINE-EX.                                             
021500*================================================================*        
021600 EXIT.                                                                    
