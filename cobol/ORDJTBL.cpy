000100*----------------------------------------------------------------*        
000200* ORDJTBL      -  REJECTED ORDER IN-MEMORY TABLE (UNIT 2)        *        
000300*----------------------------------------------------------------*        
000400* ORDERS THAT FAILED A VALIDATION RULE, UNCHANGED FROM THE RAW   *        
000500* RECORD, WITH THE REASON TEXT APPENDED.  BUFFERED HERE SO      *         
000600* ORDVALRJ CAN TEST WK-REJECT-COUNT AND SKIP OPENING THE         *        
000700* REJECTS FILE ENTIRELY WHEN THERE ARE NO REJECTS.               *        
000800*----------------------------------------------------------------*        
000900* HISTORY OF MODIFICATION:                                       *        
001000*----------------------------------------------------------------*        
001100* MOD.#  INIT   DATE        DESCRIPTION                          *        
001200* ------ ------ ----------  ------------------------------------ *        
001300* OIB004 RAJKUM 14/03/1991 - INITIAL VERSION - 9999 ENTRY TABLE  *        
001400* OIB018 ALVNNG 06/06/2001 - RAISE CEILING TO 99999 ENTRIES      *        
001500*----------------------------------------------------------------*        
001600 01  WK-REJECT-TABLE.                                                     
001700     05  WK-REJECT-COUNT          PIC 9(09)  COMP.                        
001800     05  WK-REJECT-ENTRY OCCURS 99999 TIMES                               
001900             INDEXED BY WK-REJECT-IDX.                                    
002000         10  WK-REJ-CLIENT        PIC X(64).                              
002100         10  WK-REJ-SIDE          PIC X(04).                              
002200         10  WK-REJ-TICKER        PIC X(32).                              
002300         10  WK-REJ-PRICE         PIC 9(11)V9(4).                         
002400         10  WK-REJ-QUANTITY      PIC 9(09).                              
002500         10  WK-REJ-SOURCE-SYSTEM PIC X(32).                              
002600         10  WK-REJ-REASON        PIC X(40).                              
