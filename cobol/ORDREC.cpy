000100*----------------------------------------------------------------*        
000200* ORDREC       -  RAW ORDER RECORD LAYOUT                        *        
000300*----------------------------------------------------------------*        
000400* ONE ROW PER RAW CLIENT ORDER RECEIVED FROM THE ORDER-ENTRY     *        
000500* FEED FOR THE BUSINESS DATE BEING INGESTED.  FIXED-LENGTH       *        
000600* FLAT RECORD - THE FEED ITSELF ARRIVES COMMA-DELIMITED BUT IS   *        
000700* UNLOADED TO THIS FIXED FORMAT BY THE UPSTREAM EXTRACT JOB      *        
000800* BEFORE THIS SUITE EVER SEES IT.                                *        
000900*----------------------------------------------------------------*        
001000* HISTORY OF MODIFICATION:                                       *        
001100*----------------------------------------------------------------*        
001200* MOD.#  INIT   DATE        DESCRIPTION                          *        
001300* ------ ------ ----------  ------------------------------------ *        
001400* OIB001 RAJKUM 14/03/1991 - INITIAL VERSION FOR EQUITY DESK     *        
001500*                            NIGHTLY ORDER INGEST BATCH SUITE    *        
001600* OIB009 ALVNNG 19/08/1994 - WIDEN ORD-CLIENT FROM 40 TO 64      *        
001700*                            BYTES - OMNIBUS ACCOUNT NAMES       *        
001800*                            WERE TRUNCATING ON REJECTS REPORT   *        
001900* CLV2A1 WONGSM 03/02/2016 - WIDEN ORD-SOURCE-SYSTEM TO 32 AND   *        
002000*                            ADD "COLOCATED" AS A VALID VALUE -  *        
002100*                            LOW-LATENCY DESK CUTOVER            *        
002200*----------------------------------------------------------------*        
002300 01  ORD-RECORD.                                                          
002400     05  ORD-RECORD-DATA          PIC X(160).                             
002500     05  ORD-RECORD-FIELDS REDEFINES ORD-RECORD-DATA.                     
002600         10  ORD-CLIENT           PIC X(64).                              
002700*                                 CLIENT / ACCOUNT NAME                   
002800         10  ORD-SIDE             PIC X(04).                              
002900*                                 BUY OR SELL (UPPERCASED IN THE          
003000*                                 VALID COPY ONLY - SEE ORDVALRJ)         
003100         10  ORD-TICKER           PIC X(32).                              
003200*                                 SECURITY TICKER SYMBOL                  
003300         10  ORD-PRICE            PIC 9(11)V9(4).                         
003400*                                 UNIT PRICE - MUST BE > ZERO             
003500         10  ORD-QUANTITY         PIC 9(09).                              
003600*                                 ORDER QUANTITY (SHARES)                 
003700         10  ORD-SOURCE-SYSTEM    PIC X(32).                      CLV2A1  
003800*                                 ORIGINATING SYSTEM, E.G.                
003900*                                 "COLOCATED" OR "REMOTE"                 
004000         10  FILLER               PIC X(04).                              
