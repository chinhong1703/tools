000100*----------------------------------------------------------------*        
000200* ORDATBL      -  AGGREGATE GROUP IN-MEMORY TABLE (UNIT 3/4)     *        
000300*----------------------------------------------------------------*        
000400* ONE ENTRY PER CLIENT+SIDE+TICKER GROUP, IN FIRST-SEEN ORDER.   *        
000500* WK-AGG-TOTAL-PQ CARRIES SUM(PRICE*QUANTITY) AT HIGH PRECISION  *        
000600* (COMP-3, 20 INTEGER + 10 DECIMAL DIGITS) SO MANY SMALL ORDERS  *        
000700* DO NOT COMPOUND ROUNDING ERROR BEFORE THE FINAL VWAP DIVIDE.   *        
000800* PASSED BY REFERENCE ON THE ORDAGVWP/ORDPERST CALL LINKAGE.     *        
000900*----------------------------------------------------------------*        
001000* HISTORY OF MODIFICATION:                                       *        
001100*----------------------------------------------------------------*        
001200* MOD.#  INIT   DATE        DESCRIPTION                          *        
001300* ------ ------ ----------  ------------------------------------ *        
001400* OIB005 RAJKUM 02/05/1991 - INITIAL VERSION - 999 GROUP TABLE   *        
001500* OIB018 ALVNNG 06/06/2001 - RAISE CEILING TO 9999 GROUPS        *        
001600* VWP8D2 SERTBH 21/09/2021 - WIDEN WK-AGG-TOTAL-PQ PRECISION SO  *        
001700*                            VWAP DIVIDE CAN ROUND TO 8 PLACES   *        
001800*                            WITHOUT LOSING ACCURACY ON BUSY     *        
001900*                            CLIENT/TICKER COMBINATIONS          *        
002000*----------------------------------------------------------------*        
002100 01  WK-AGG-TABLE.                                                        
002200     05  WK-AGG-COUNT             PIC 9(09)  COMP.                        
002300     05  WK-AGG-ENTRY OCCURS 9999 TIMES                                   
002400             INDEXED BY WK-AGG-IDX.                                       
002500         10  WK-AGG-CLIENT        PIC X(64).                              
002600         10  WK-AGG-SIDE          PIC X(04).                              
002700         10  WK-AGG-TICKER        PIC X(32).                              
002800         10  WK-AGG-TOTAL-QTY     PIC 9(09)        COMP.                  
002900         10  WK-AGG-TOTAL-PQ      PIC S9(20)V9(10) COMP-3.                
003000         10  WK-AGG-VWAP          PIC 9(11)V9(08).                        
