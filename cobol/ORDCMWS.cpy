000100*----------------------------------------------------------------*        
000200* ORDCMWS      -  COMMON WORK AREA - FILE STATUS / SWITCHES      *        
000300*----------------------------------------------------------------*        
000400* SHARED BY EVERY PROGRAM IN THE NIGHTLY ORDER INGEST SUITE      *        
000500* (ORDINGST/ORDRDCSV/ORDVALRJ/ORDAGVWP/ORDPERST) SO THAT A       *        
000600* "00" / "10" / "23" / "35" FILE STATUS MEANS THE SAME THING     *        
000700* NO MATTER WHICH PROGRAM TESTS IT.  COPY THIS UNDER A SINGLE    *        
000800* 01 WK-C-COMMON. IN WORKING-STORAGE - DO NOT SPELL THESE        *        
000900* CONDITION NAMES OUT LOCALLY.                                   *        
001000*----------------------------------------------------------------*        
001100* HISTORY OF MODIFICATION:                                       *        
001200*----------------------------------------------------------------*        
001300* MOD.#  INIT   DATE        DESCRIPTION                          *        
001400* ------ ------ ----------  ------------------------------------ *        
001500* OIB001 RAJKUM 14/03/1991 - INITIAL VERSION FOR EQUITY DESK     *        
001600*                            NIGHTLY ORDER INGEST BATCH SUITE    *        
001700* OIB014 SERTBH 02/11/1998 - ADD WK-C-FILE-NOT-FOUND (STATUS 35) *        
001800*                            FOR MISSING-INPUT-FILE ABEND CHECK  *        
001900*----------------------------------------------------------------*        
002000 05  WK-C-FILE-STATUS            PIC X(02).                               
002100     88  WK-C-SUCCESSFUL                  VALUE "00".                     
002200     88  WK-C-DUPLICATE-KEY               VALUE "22".                     
002300     88  WK-C-RECORD-NOT-FOUND            VALUE "23".                     
002400     88  WK-C-FILE-NOT-FOUND              VALUE "35".                     
002500     88  WK-C-END-OF-FILE                 VALUE "10".                     
002600 05  WK-C-FILE-STATUS-NUM REDEFINES                                       
002700     WK-C-FILE-STATUS         PIC 9(02).                                  
002800 05  WK-C-ABEND-SW               PIC X(01) VALUE "N".                     
002900     88  WK-C-ABEND-OCCURRED              VALUE "Y".                      
