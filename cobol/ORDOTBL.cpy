000100*----------------------------------------------------------------*        
000200* ORDOTBL      -  RAW ORDER IN-MEMORY TABLE (UNIT 1 OUTPUT)      *        
000300*----------------------------------------------------------------*        
000400* HOLDS THE WHOLE ORDERS INPUT FILE IN STORAGE FOR UNIT 2 -      *        
000500* PASSED BY REFERENCE ON THE ORDRDCSV/ORDVALRJ CALL LINKAGE.     *        
000600* 99999 ENTRIES IS THE SHOP'S CEILING FOR ONE NIGHT'S EQUITY     *        
000700* ORDER VOLUME - SEE ORDINGST MOD OIB005 IF THAT EVER CHANGES.   *        
000800*----------------------------------------------------------------*        
000900* HISTORY OF MODIFICATION:                                       *        
001000*----------------------------------------------------------------*        
001100* MOD.#  INIT   DATE        DESCRIPTION                          *        
001200* ------ ------ ----------  ------------------------------------ *        
001300* OIB004 RAJKUM 14/03/1991 - INITIAL VERSION - 9999 ENTRY TABLE  *        
001400* OIB018 ALVNNG 06/06/2001 - VOLUMES GROWING - RAISE CEILING     *        
001500*                            FROM 9999 TO 99999 ENTRIES          *        
001600*----------------------------------------------------------------*        
001700 01  WK-ORDER-TABLE.                                                      
001800     05  WK-ORDER-COUNT           PIC 9(09)  COMP.                        
001900     05  WK-ORDER-ENTRY OCCURS 99999 TIMES                                
002000             INDEXED BY WK-ORDER-IDX.                                     
002100         10  WK-ORD-CLIENT        PIC X(64).                              
002200         10  WK-ORD-SIDE          PIC X(04).                              
002300         10  WK-ORD-TICKER        PIC X(32).                              
002400         10  WK-ORD-PRICE         PIC 9(11)V9(4).                         
002500         10  WK-ORD-QUANTITY      PIC 9(09).                              
002600         10  WK-ORD-SOURCE-SYSTEM PIC X(32).                              
