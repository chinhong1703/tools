000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     ORDVALRJ.                                                
000500 AUTHOR.         RAJESH KUMAR.                                            
000600 INSTALLATION.   TRADE OPERATIONS SUPPORT - AS/400.                       
000700 DATE-WRITTEN.   14 MAR 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NONE.                                                    
001000*                                                                         
001100*DESCRIPTION :  UNIT 2 OF THE NIGHTLY EQUITY ORDER INGEST                 
001200*               BATCH SUITE.  APPLIES THE SEVEN VALIDATION                
001300*               RULES TO EVERY ENTRY ORDRDCSV LOADED INTO                 
001400*               WK-ORDER-TABLE, IN RULE ORDER, FIRST FAILURE              
001500*               WINS.  PASSING ORDERS GO TO WK-VALID-TABLE                
001600*               WITH SIDE UPPERCASED.  FAILING ORDERS GO TO               
001700*               WK-REJECT-TABLE UNCHANGED, WITH THE REASON                
001800*               TEXT APPENDED, AND ARE WRITTEN TO THE REJECTS             
001900*               FILE ONLY IF THERE IS AT LEAST ONE OF THEM.               
002000*================================================================         
002100* HISTORY OF MODIFICATION:                                                
002200*================================================================         
002300* MOD.#  INIT   DATE        DESCRIPTION                                   
002400* ------ ------ ----------  ------------------------------------          
002500* OIB002 RAJKUM 14/03/1991 - INITIAL VERSION FOR EQUITY DESK              
002600*                            NIGHTLY ORDER INGEST BATCH SUITE             
002700* OIB009 ALVNNG 19/08/1994 - WIDEN CLIENT FIELDS TO 64 BYTES -            
002800*                            SEE ORDREC/REJREC MOD OIB009                 
002900*----------------------------------------------------------------         
003000* Y2K001 SERTBH 30/10/1998 - YEAR 2000 REMEDIATION - NO DATE              
003100*                            FIELDS HANDLED BY THIS PROGRAM -             
003200*                            REVIEWED AND SIGNED OFF ONLY                 
003300*----------------------------------------------------------------         
003400* OIB018 ALVNNG 06/06/2001 - RAISE TABLE CEILINGS FROM 9999 TO            
003500*                            99999 ENTRIES - SEE ORDOTBL/ORDVTBL/         
003600*                            ORDJTBL MOD OIB018                           
003700* CLV2A3 WONGSM 03/02/2016 - LOW-LATENCY DESK CUTOVER - NO RULE           
003800*                            CHANGE, FIELD WIDTHS ONLY                    
003900* REQ3341 TANMYL 09/07/2024 - TICKET EQD-3341 - CONFIRMED SIDE            
004000*                            RULE (C150) REJECTS "HOLD" AND ANY           
004100*                            OTHER NON BUY/SELL TEXT, NOT JUST            
004200*                            BLANKS - DESK RAISED A FALSE ALARM           
004300*----------------------------------------------------------------         
004400* REQ3518 TANMYL 21/01/2025 - TICKET EQD-3518 - CLIENT-BLANK IS           
004500*                            BY FAR THE MOST COMMON REJECT REASON         
004600*                            ON THIS DESK - BROKE IT OUT ONTO ITS         
004700*                            OWN COUNTER ON THE SUMMARY LOG LINE          
004800*----------------------------------------------------------------*        
004900 EJECT                                                                    
005000**********************                                                    
005100 ENVIRONMENT DIVISION.                                                    
005200**********************                                                    
005300 CONFIGURATION SECTION.                                                   
005400 SOURCE-COMPUTER.  IBM-AS400.                                             
005500 OBJECT-COMPUTER.  IBM-AS400.                                             
005600 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                                
005700                       ON  STATUS IS U0-ON                                
005800                       OFF STATUS IS U0-OFF.                              
005900*                                                                         
006000 INPUT-OUTPUT SECTION.                                                    
006100 FILE-CONTROL.                                                            
006200     SELECT REJECTS-OUT ASSIGN TO REJECTSO                                
006300            ORGANIZATION    IS SEQUENTIAL                                 
006400            FILE STATUS     IS WK-C-FILE-STATUS.                          
006500*                                                                         
006600***************                                                           
006700 DATA DIVISION.                                                           
006800***************                                                           
006900 FILE SECTION.                                                            
007000**************                                                            
007100 FD  REJECTS-OUT                                                          
007200     LABEL RECORDS ARE OMITTED                                            
007300     DATA RECORD IS REJ-RECORD.                                           
007400     COPY REJREC.                                                         
007500*                                                                         
007600 WORKING-STORAGE SECTION.                                                 
007700*************************                                                 
007800 01  FILLER                          PIC X(24)        VALUE               
007900     "** PROGRAM ORDVALRJ **".                                            
008000*                                                                         
008100* ------------------ PROGRAM WORKING STORAGE -------------------*         
008200 77  WK-CLIENT-BLANK-COUNT           PIC 9(05) COMP VALUE ZERO.           
008300*                                                                         
008400 01  WK-C-COMMON.                                                         
008500     COPY ORDCMWS.                                                        
008600*                                                                         
008700 01  WK-SIDE-WORK-AREA.                                                   
008800     05  WK-SIDE-RAW                 PIC X(04).                           
008900     05  WK-SIDE-UPPER REDEFINES                                          
009000         WK-SIDE-RAW                 PIC X(04).                           
009100*                                                                         
009200*----------------------------------------------------------------*        
009300* RULE-FAILURE SWITCH - SET BY THE RULE PARAGRAPH THAT FIRST     *        
009400* FAILS, TESTED BY C100 TO DECIDE VALID VS. REJECT ROUTING.      *        
009500*----------------------------------------------------------------*        
009600 01  WK-RULE-SW                      PIC X(01) VALUE "N".                 
009700     88  WK-RULE-FAILED                        VALUE "Y".                 
009800 01  WK-RULE-REASON                  PIC X(40).                           
009900 01  WK-RULE-REASON-SPLIT REDEFINES                                       
010000     WK-RULE-REASON.                                                      
010100     05  WK-RULE-REASON-L1           PIC X(20).                           
010200     05  WK-RULE-REASON-L2           PIC X(20).                           
010300*                                                                         
010400*****************                                                         
010500 LINKAGE SECTION.                                                         
010600*****************                                                         
010700 01  LS-RETURN-CODE                  PIC X(02).                           
010800     88  LS-RETURN-OK                          VALUE "OK".                
010900     88  LS-RETURN-ABEND                       VALUE "AB".                
011000 01  LS-RETURN-BYTES REDEFINES                                            
011100     LS-RETURN-CODE.                                                      
011200     05  LS-RETURN-BYTE-1            PIC X(01).                           
011300     05  LS-RETURN-BYTE-2            PIC X(01).                           
011400     COPY ORDOTBL.                                                        
011500     COPY ORDVTBL.                                                        
011600     COPY ORDJTBL.                                                        
011700*                                                                         
011800************************************************************              
011900 PROCEDURE DIVISION USING LS-RETURN-CODE, WK-ORDER-TABLE,                 
012000                           WK-VALID-TABLE, WK-REJECT-TABLE.               
012100************************************************************              
012200 MAIN-MODULE.                                                             
012300     SET  LS-RETURN-OK               TO TRUE.                             
012400     MOVE ZERO TO WK-VALID-COUNT.                                         
012500     MOVE ZERO TO WK-REJECT-COUNT.                                        
012600     MOVE ZERO TO WK-CLIENT-BLANK-COUNT.                                  
012700     IF WK-ORDER-COUNT GREATER THAN ZERO                                  
012800        PERFORM B000-VALIDATE-ORDERS-LOOP                                 
012900           THRU B999-VALIDATE-ORDERS-LOOP-EX                              
013000     END-IF.                                                              
013100     DISPLAY "ORDVALRJ - ORDERS VALID   = " WK-VALID-COUNT.               
013200     DISPLAY "ORDVALRJ - ORDERS REJECTED = " WK-REJECT-COUNT.             
013300     DISPLAY "ORDVALRJ - CLIENT BLANK REJECTS = "                         
013400             WK-CLIENT-BLANK-COUNT.                                       
013500     IF WK-REJECT-COUNT GREATER THAN ZERO                                 
013600        PERFORM D000-WRITE-REJECTS-FILE                                   
013700           THRU D999-WRITE-REJECTS-FILE-EX                                
013800     END-IF.                                                              
013900     GOBACK.                                                              
014000*                                                                         
014100*----------------------------------------------------------------*        
014200 B000-VALIDATE-ORDERS-LOOP.                                               
014300*----------------------------------------------------------------*        
014400     PERFORM C100-VALIDATE-ONE-ORDER                                      
014500        THRU C199-VALIDATE-ONE-ORDER-EX                                   
014600        VARYING WK-ORDER-IDX FROM 1 BY 1                                  
014700           UNTIL WK-ORDER-IDX GREATER THAN WK-ORDER-COUNT.                
014800*================================================================*        
014900 B999-VALIDATE-ORDERS-LOOP-EX.                                            
015000*================================================================*        
015100     EXIT.                                                                
015200*                                                                         
015300*----------------------------------------------------------------*        
015400 C100-VALIDATE-ONE-ORDER.                                                 
015500*----------------------------------------------------------------*        
015600*    RULE ORDER IS SIGNIFICANT - FIRST FAILURE WINS AND SKIPS             
015700*    ALL REMAINING RULES FOR THIS ORDER (SEE REQ3341 HISTORY).            
015800     MOVE "N" TO WK-RULE-SW.                                              
015900     MOVE SPACES TO WK-RULE-REASON.                                       
016000     IF WK-ORD-CLIENT(WK-ORDER-IDX) EQUAL SPACES                          
016100        MOVE "Y" TO WK-RULE-SW                                            
016200        MOVE "CLIENT IS BLANK" TO WK-RULE-REASON                          
016300        ADD 1 TO WK-CLIENT-BLANK-COUNT                                    
016400     END-IF.                                                              
016500     IF NOT WK-RULE-FAILED                                                
016600        AND WK-ORD-TICKER(WK-ORDER-IDX) EQUAL SPACES                      
016700        MOVE "Y" TO WK-RULE-SW                                            
016800        MOVE "TICKER IS BLANK" TO WK-RULE-REASON                          
016900     END-IF.                                                              
017000     IF NOT WK-RULE-FAILED                                                
017100        AND WK-ORD-SOURCE-SYSTEM(WK-ORDER-IDX) EQUAL SPACES               
017200        MOVE "Y" TO WK-RULE-SW                                            
017300        MOVE "SOURCESYSTEM IS BLANK" TO WK-RULE-REASON                    
017400     END-IF.                                                              
017500     IF NOT WK-RULE-FAILED                                                
017600        AND WK-ORD-SIDE(WK-ORDER-IDX) EQUAL SPACES                        
017700        MOVE "Y" TO WK-RULE-SW                                            
017800        MOVE "SIDE MISSING" TO WK-RULE-REASON                             
017900     END-IF.                                                              
018000     IF NOT WK-RULE-FAILED                                                
018100        PERFORM C150-UPPERCASE-SIDE                                       
018200           THRU C159-UPPERCASE-SIDE-EX                                    
018300        IF WK-SIDE-UPPER NOT EQUAL "BUY " AND                             
018400           WK-SIDE-UPPER NOT EQUAL "SELL"                                 
018500           MOVE "Y" TO WK-RULE-SW                                         
018600           MOVE "SIDE MUST BE BUY OR SELL" TO WK-RULE-REASON              
018700        END-IF                                                            
018800     END-IF.                                                              
018900     IF NOT WK-RULE-FAILED                                                
019000        AND WK-ORD-PRICE(WK-ORDER-IDX) NOT GREATER THAN ZERO              
019100        MOVE "Y" TO WK-RULE-SW                                            
019200        MOVE "PRICE MUST BE > 0" TO WK-RULE-REASON                        
019300     END-IF.                                                              
019400     IF NOT WK-RULE-FAILED                                                
019500        AND WK-ORD-QUANTITY(WK-ORDER-IDX) NOT GREATER THAN ZERO           
019600        MOVE "Y" TO WK-RULE-SW                                            
019700        MOVE "QUANTITY MUST BE > 0" TO WK-RULE-REASON                     
019800     END-IF.                                                              
019900     IF WK-RULE-FAILED                                                    
020000        PERFORM C170-ADD-REJECT-ENTRY                                     
020100           THRU C179-ADD-REJECT-ENTRY-EX                                  
020200     ELSE                                                                 
020300        PERFORM C180-ADD-VALID-ENTRY                                      
020400           THRU C189-ADD-VALID-ENTRY-EX                                   
020500     END-IF.                                                              
020600*================================================================*        
020700 C199-VALIDATE-ONE-ORDER-EX.                                              
020800*================================================================*        
020900     EXIT.                                                                
021000*                                                                         
021100*----------------------------------------------------------------*        
021200 C150-UPPERCASE-SIDE.                                                     
021300*----------------------------------------------------------------*        
021400     MOVE WK-ORD-SIDE(WK-ORDER-IDX) TO WK-SIDE-RAW.                       
021500     INSPECT WK-SIDE-UPPER                                                
021600        CONVERTING "abcdefghijklmnopqrstuvwxyz"                           
021700                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                          
021800*================================================================*        
021900 C159-UPPERCASE-SIDE-EX.                                                  
022000*================================================================*        
022100     EXIT.                                                                
022200*                                                                         
022300*----------------------------------------------------------------*        
022400 C170-ADD-REJECT-ENTRY.                                                   
022500*----------------------------------------------------------------*        
022600     ADD 1 TO WK-REJECT-COUNT.                                            
022700     SET WK-REJECT-IDX TO WK-REJECT-COUNT.                                
022800     MOVE WK-ORD-CLIENT(WK-ORDER-IDX) TO                                  
022900         WK-REJ-CLIENT(WK-REJECT-IDX).                                    
023000     MOVE WK-ORD-SIDE(WK-ORDER-IDX) TO                                    
023100         WK-REJ-SIDE(WK-REJECT-IDX).                                      
023200     MOVE WK-ORD-TICKER(WK-ORDER-IDX) TO                                  
023300         WK-REJ-TICKER(WK-REJECT-IDX).                                    
023400     MOVE WK-ORD-PRICE(WK-ORDER-IDX) TO                                   
023500         WK-REJ-PRICE(WK-REJECT-IDX).                                     
023600     MOVE WK-ORD-QUANTITY(WK-ORDER-IDX) TO                                
023700         WK-REJ-QUANTITY(WK-REJECT-IDX).                                  
023800     MOVE WK-ORD-SOURCE-SYSTEM(WK-ORDER-IDX) TO                           
023900         WK-REJ-SOURCE-SYSTEM(WK-REJECT-IDX).                             
024000     MOVE WK-RULE-REASON TO                                               
024100         WK-REJ-REASON(WK-REJECT-IDX).                                    
024200*================================================================*        
024300 C179-ADD-REJECT-ENTRY-EX.                                                
024400*================================================================*        
024500     EXIT.                                                                
024600*                                                                         
024700*----------------------------------------------------------------*        
024800 C180-ADD-VALID-ENTRY.                                                    
024900*----------------------------------------------------------------*        
025000     ADD 1 TO WK-VALID-COUNT.                                             
025100     SET WK-VALID-IDX TO WK-VALID-COUNT.                                  
025200     MOVE WK-ORD-CLIENT(WK-ORDER-IDX) TO                                  
025300         WK-VLD-CLIENT(WK-VALID-IDX).                                     
025400     MOVE WK-SIDE-UPPER TO                                                
025500         WK-VLD-SIDE(WK-VALID-IDX).                                       
025600     MOVE WK-ORD-TICKER(WK-ORDER-IDX) TO                                  
025700         WK-VLD-TICKER(WK-VALID-IDX).                                     
025800     MOVE WK-ORD-PRICE(WK-ORDER-IDX) TO                                   
025900         WK-VLD-PRICE(WK-VALID-IDX).                                      
026000     MOVE WK-ORD-QUANTITY(WK-ORDER-IDX) TO                                
026100         WK-VLD-QUANTITY(WK-VALID-IDX).                                   
026200     MOVE WK-ORD-SOURCE-SYSTEM(WK-ORDER-IDX) TO                           
026300         WK-VLD-SOURCE-SYSTEM(WK-VALID-IDX).                              
026400*================================================================*        
026500 C189-ADD-VALID-ENTRY-EX.                                                 
026600*================================================================*        
026700     EXIT.                                                                
026800*                                                                         
026900*----------------------------------------------------------------*        
027000 D000-WRITE-REJECTS-FILE.                                                 
027100*----------------------------------------------------------------*        
027200     OPEN OUTPUT REJECTS-OUT.                                             
027300     IF NOT WK-C-SUCCESSFUL                                               
027400        DISPLAY "ORDVALRJ - OPEN FILE ERROR - REJECTS-OUT"                
027500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
027600        PERFORM Y900-ABNORMAL-TERMINATION                                 
027700     ELSE                                                                 
027800        PERFORM D100-WRITE-ONE-REJECT                                     
027900           THRU D199-WRITE-ONE-REJECT-EX                                  
028000           VARYING WK-REJECT-IDX FROM 1 BY 1                              
028100              UNTIL WK-REJECT-IDX GREATER THAN WK-REJECT-COUNT            
028200        CLOSE REJECTS-OUT                                                 
028300     END-IF.                                                              
028400*================================================================*        
028500 D999-WRITE-REJECTS-FILE-EX.                                              
028600*================================================================*        
028700     EXIT.                                                                
028800*                                                                         
028900*----------------------------------------------------------------*        
029000 D100-WRITE-ONE-REJECT.                                                   
029100*----------------------------------------------------------------*        
029200     MOVE SPACES               TO REJ-RECORD.                             
029300     MOVE WK-REJ-CLIENT(WK-REJECT-IDX)  TO REJ-CLIENT.                    
029400     MOVE WK-REJ-SIDE(WK-REJECT-IDX)    TO REJ-SIDE.                      
029500     MOVE WK-REJ-TICKER(WK-REJECT-IDX)  TO REJ-TICKER.                    
029600     MOVE WK-REJ-PRICE(WK-REJECT-IDX)   TO REJ-PRICE.                     
029700     MOVE WK-REJ-QUANTITY(WK-REJECT-IDX) TO REJ-QUANTITY.                 
029800     MOVE WK-REJ-SOURCE-SYSTEM(WK-REJECT-IDX) TO                          
029900         REJ-SOURCE-SYSTEM.                                               
030000     MOVE WK-REJ-REASON(WK-REJECT-IDX)  TO REJ-REASON.                    
030100     WRITE REJ-RECORD.                                                    
030200     IF NOT WK-C-SUCCESSFUL                                               
030300        DISPLAY "ORDVALRJ - WRITE ERROR - REJECTS-OUT"                    
030400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
030500        PERFORM Y900-ABNORMAL-TERMINATION                                 
030600     END-IF.                                                              
030700*================================================================*        
030800 D199-WRITE-ONE-REJECT-EX.                                                
030900*================================================================*        
031000     EXIT.                                                                
031100*                                                                         
031200*----------------------------------------------------------------*        
031300 Y900-ABNORMAL-TERMINATION.                                               
031400*----------------------------------------------------------------*        
031500     SET LS-RETURN-ABEND TO TRUE.                                         
031600     GOBACK.                                                              
