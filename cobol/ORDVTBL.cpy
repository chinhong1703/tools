000100*----------------------------------------------------------------*        
000200* ORDVTBL      -  VALID ORDER IN-MEMORY TABLE (UNIT 2 OUTPUT)    *        
000300*----------------------------------------------------------------*        
000400* ORDERS THAT PASSED ALL SEVEN VALIDATION RULES IN ORDVALRJ,     *        
000500* SIDE ALREADY UPPERCASED, ORIGINAL FILE ORDER PRESERVED.        *        
000600* PASSED BY REFERENCE ON THE ORDVALRJ/ORDAGVWP CALL LINKAGE.     *        
000700*----------------------------------------------------------------*        
000800* HISTORY OF MODIFICATION:                                       *        
000900*----------------------------------------------------------------*        
001000* MOD.#  INIT   DATE        DESCRIPTION                          *        
001100* ------ ------ ----------  ------------------------------------ *        
001200* OIB004 RAJKUM 14/03/1991 - INITIAL VERSION - 9999 ENTRY TABLE  *        
001300* OIB018 ALVNNG 06/06/2001 - RAISE CEILING TO 99999 ENTRIES      *        
001400*----------------------------------------------------------------*        
001500 01  WK-VALID-TABLE.                                                      
001600     05  WK-VALID-COUNT           PIC 9(09)  COMP.                        
001700     05  WK-VALID-ENTRY OCCURS 99999 TIMES                                
001800             INDEXED BY WK-VALID-IDX.                                     
001900         10  WK-VLD-CLIENT        PIC X(64).                              
002000         10  WK-VLD-SIDE          PIC X(04).                              
002100         10  WK-VLD-TICKER        PIC X(32).                              
002200         10  WK-VLD-PRICE         PIC 9(11)V9(4).                         
002300         10  WK-VLD-QUANTITY      PIC 9(09).                              
002400         10  WK-VLD-SOURCE-SYSTEM PIC X(32).                              
