000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     ORDPERST.                                                
000500 AUTHOR.         WONGSM.                                                  
000600 INSTALLATION.   TRADE OPERATIONS SUPPORT - AS/400.                       
000700 DATE-WRITTEN.   11 MAY 2016.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NONE.                                                    
001000*                                                                         
001100*DESCRIPTION :  UNIT 4 OF THE NIGHTLY EQUITY ORDER INGEST                 
001200*               BATCH SUITE.  REPLACES THE PERSISTED AGGREGATED           
001300*               ORDER STORE FOR THE DATA DATE WITH THE GROUPS             
001400*               ORDAGVWP JUST COMPUTED.  THE STORE IS A FLAT              
001500*               SEQUENTIAL FILE, SO "DELETE THE OLD DATE AND              
001600*               INSERT THE NEW ROWS" IS DONE THE WAY THIS SHOP            
001700*               HAS ALWAYS DONE DELETE-BY-KEY AGAINST SEQUENTIAL          
001800*               MASTERS - AN OLD-MASTER/NEW-MASTER REWRITE.  A            
001900*               ROW SURVIVES ONTO THE NEW MASTER WHEN ITS DATE            
002000*               IS NOT TODAY'S RUN DATE; TODAY'S GROUPS ARE THEN          
002100*               APPENDED, STAMPED WITH THE RUN'S CREATE DATE              
002200*               AND TIME.  IF ORDAGVWP FOUND NOTHING TO                   
002300*               AGGREGATE THE STORE IS LEFT COMPLETELY ALONE.             
002400*================================================================         
002500* HISTORY OF MODIFICATION:                                                
002600*================================================================         
002700* MOD.#  INIT   DATE        DESCRIPTION                                   
002800* ------ ------ ----------  ------------------------------------          
002900* CLV2A5 WONGSM 11/05/2016 - INITIAL VERSION - LOW-LATENCY DESK           
003000*                            CUTOVER INTRODUCED THE PERSISTED             
003100*                            AGGREGATED-ORDERS STORE AS A FOURTH          
003200*                            STAGE OF THE NIGHTLY SUITE - SEE             
003300*                            AGGREC MOD CLV2A4 FOR AGG-STORE-REC          
003400*----------------------------------------------------------------         
003500* VWP8D1 SERTBH 21/09/2021 - CARRY THE WIDER 8 DECIMAL PLACE              
003600*                            VWAP THROUGH TO THE STORE REWRITE -          
003700*                            NO LOGIC CHANGE, FIELD WIDTH ONLY            
003800* REQ4102 TANMYL 14/01/2024 - TICKET EQD-4102 - A RERUN FOR THE           
003900*                            SAME DATE WAS LEAVING DUPLICATE              
004000*                            ROWS BEHIND BECAUSE THE OLD MASTER           
004100*                            WAS BEING COPIED BEFORE THE DATE             
004200*                            COMPARE - FIXED SO THE COMPARE               
004300*                            HAPPENS BEFORE THE ROW IS WRITTEN            
004400*                            (SEE C100)                                   
004500*----------------------------------------------------------------         
004600* REQ3518 TANMYL 21/01/2025 - TICKET EQD-3518 - AGS-CREATE-TIME           
004700*                            WAS BEING LOADED FROM THE RAW                
004800*                            HHMMSSSS ACCEPT FIELD INSTEAD OF             
004900*                            THE PIC 9(06)V9(02) REDEFINITION,            
005000*                            SO THE STORE WAS RECORDING MMSSSS            
005100*                            NOT HHMMSS - FIXED IN C550, ADDED            
005200*                            WK-APPEND-COUNT TO LOG THE TOTAL             
005300*                            ROW COUNT LEFT IN THE STORE                  
005400*----------------------------------------------------------------*        
005500 EJECT                                                                    
005600**********************                                                    
005700 ENVIRONMENT DIVISION.                                                    
005800**********************                                                    
005900 CONFIGURATION SECTION.                                                   
006000 SOURCE-COMPUTER.  IBM-AS400.                                             
006100 OBJECT-COMPUTER.  IBM-AS400.                                             
006200 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                                
006300                       ON  STATUS IS U0-ON                                
006400                       OFF STATUS IS U0-OFF.                              
006500*                                                                         
006600 INPUT-OUTPUT SECTION.                                                    
006700 FILE-CONTROL.                                                            
006800     SELECT AGG-STORE-OLD ASSIGN TO AGGSTROL                              
006900            ORGANIZATION    IS SEQUENTIAL                                 
007000            FILE STATUS     IS WK-C-FILE-STATUS.                          
007100     SELECT AGG-STORE-NEW ASSIGN TO AGGSTRNW                              
007200            ORGANIZATION    IS SEQUENTIAL                                 
007300            FILE STATUS     IS WK-C-NEW-FILE-STATUS.                      
007400*                                                                         
007500***************                                                           
007600 DATA DIVISION.                                                           
007700***************                                                           
007800 FILE SECTION.                                                            
007900**************                                                            
008000 FD  AGG-STORE-OLD                                                        
008100     LABEL RECORDS ARE OMITTED                                            
008200     DATA RECORD IS AGG-STORE-RECORD.                                     
008300     COPY AGGREC.                                                         
008400*                                                                         
008500 FD  AGG-STORE-NEW                                                        
008600     LABEL RECORDS ARE OMITTED                                            
008700     DATA RECORD IS WK-NEW-RECORD.                                        
008800 01  WK-NEW-RECORD                   PIC X(153).                          
008900*                                                                         
009000 WORKING-STORAGE SECTION.                                                 
009100*************************                                                 
009200 01  FILLER                          PIC X(24)        VALUE               
009300     "** PROGRAM ORDPERST **".                                            
009400*                                                                         
009500* ------------------ PROGRAM WORKING STORAGE -------------------*         
009600 77  WK-APPEND-COUNT                 PIC 9(05) COMP VALUE ZERO.           
009700*                                                                         
009800 01  WK-C-COMMON.                                                         
009900     COPY ORDCMWS.                                                        
010000*                                                                         
010100 01  WK-C-NEW-FILE-STATUS            PIC X(02).                           
010200     88  WK-C-NEW-SUCCESSFUL                   VALUE "00".                
010300     88  WK-C-NEW-FILE-NOT-FOUND               VALUE "35".                
010400*                                                                         
010500 01  WK-C-NEW-STATUS-BYTES REDEFINES                                      
010600     WK-C-NEW-FILE-STATUS.                                                
010700     05  WK-C-NEW-STATUS-BYTE-1      PIC X(01).                           
010800     05  WK-C-NEW-STATUS-BYTE-2      PIC X(01).                           
010900*                                                                         
011000 01  WK-C-OLD-EOF-SW                 PIC X(01) VALUE "N".                 
011100     88  WK-C-OLD-EOF                          VALUE "Y".                 
011200*                                                                         
011300 01  WK-DATADATE-AREA.                                                    
011400     05  WK-DATADATE-9               PIC 9(08).                           
011500     05  WK-DATADATE-X REDEFINES                                          
011600         WK-DATADATE-9.                                                   
011700         10  WK-DD-CCYY              PIC 9(04).                           
011800         10  WK-DD-MM                PIC 9(02).                           
011900         10  WK-DD-DD                PIC 9(02).                           
012000*                                                                         
012100 01  WK-RUN-STAMP-AREA.                                                   
012200     05  WK-RUN-DATE                 PIC 9(08).                           
012300     05  WK-RUN-TIME-LONG             PIC 9(08).                          
012400     05  WK-RUN-TIME REDEFINES                                            
012500         WK-RUN-TIME-LONG            PIC 9(06)V9(02).                     
012600*                                                                         
012700 01  WK-OLD-ROWS-KEPT                PIC 9(09)  COMP.                     
012800 01  WK-NEW-ROWS-ADDED               PIC 9(09)  COMP.                     
012900*                                                                         
013000*****************                                                         
013100 LINKAGE SECTION.                                                         
013200*****************                                                         
013300 01  LS-DATA-DATE                    PIC 9(08).                           
013400 01  LS-RETURN-CODE                  PIC X(02).                           
013500     88  LS-RETURN-OK                          VALUE "OK".                
013600     88  LS-RETURN-ABEND                       VALUE "AB".                
013700     COPY ORDATBL.                                                        
013800*                                                                         
013900************************************************************              
014000 PROCEDURE DIVISION USING LS-DATA-DATE, LS-RETURN-CODE,                   
014100                           WK-AGG-TABLE.                                  
014200************************************************************              
014300 MAIN-MODULE.                                                             
014400     SET  LS-RETURN-OK               TO TRUE.                             
014500     MOVE LS-DATA-DATE               TO WK-DATADATE-9.                    
014600     IF WK-AGG-COUNT EQUAL ZERO                                           
014700        DISPLAY "ORDPERST - NO AGGREGATES - STORE UNCHANGED"              
014800     ELSE                                                                 
014900        ACCEPT WK-RUN-DATE            FROM DATE YYYYMMDD                  
015000        ACCEPT WK-RUN-TIME-LONG       FROM TIME                           
015100        MOVE ZERO TO WK-OLD-ROWS-KEPT                                     
015200        MOVE ZERO TO WK-NEW-ROWS-ADDED                                    
015300        PERFORM A000-OPEN-STORE-FILES                                     
015400           THRU A999-OPEN-STORE-FILES-EX                                  
015500        IF WK-C-SUCCESSFUL                                                
015600           PERFORM B000-CARRY-FORWARD-LOOP                                
015700              THRU B999-CARRY-FORWARD-LOOP-EX                             
015800           PERFORM C500-APPEND-TODAYS-GROUPS                              
015900              THRU C599-APPEND-TODAYS-GROUPS-EX                           
016000           PERFORM Z000-END-PROGRAM-ROUTINE                               
016100              THRU Z999-END-PROGRAM-ROUTINE-EX                            
016200           DISPLAY "ORDPERST - OLD ROWS KEPT  = "                         
016300                   WK-OLD-ROWS-KEPT                                       
016400           DISPLAY "ORDPERST - NEW ROWS ADDED = "                         
016500                   WK-NEW-ROWS-ADDED                                      
016600           COMPUTE WK-APPEND-COUNT =                                      
016700                   WK-OLD-ROWS-KEPT + WK-NEW-ROWS-ADDED                   
016800           DISPLAY "ORDPERST - TOTAL ROWS IN STORE = "                    
016900                   WK-APPEND-COUNT                                        
017000        END-IF                                                            
017100     END-IF.                                                              
017200     GOBACK.                                                              
017300*                                                                         
017400*----------------------------------------------------------------*        
017500 A000-OPEN-STORE-FILES.                                                   
017600*----------------------------------------------------------------*        
017700*    THE OLD MASTER MAY LEGITIMATELY NOT EXIST YET - THIS IS              
017800*    THE FIRST NIGHT THE STORE HAS EVER BEEN WRITTEN FOR ANY              
017900*    DATE - THAT IS NOT AN ABEND CONDITION, JUST AN EMPTY                 
018000*    CARRY-FORWARD PASS (SEE REQ4102 HISTORY).                            
018100     OPEN OUTPUT AGG-STORE-NEW.                                           
018200     IF WK-C-NEW-FILE-NOT-FOUND OR WK-C-NEW-SUCCESSFUL                    
018300        CONTINUE                                                          
018400     ELSE                                                                 
018500        DISPLAY "ORDPERST - OPEN FILE ERROR - AGG-STORE-NEW"              
018600        DISPLAY "FILE STATUS IS " WK-C-NEW-FILE-STATUS                    
018700        PERFORM Y900-ABNORMAL-TERMINATION                                 
018800     END-IF.                                                              
018900     OPEN INPUT AGG-STORE-OLD.                                            
019000     IF WK-C-FILE-NOT-FOUND                                               
019100        MOVE "Y" TO WK-C-OLD-EOF-SW                                       
019200        MOVE "00" TO WK-C-FILE-STATUS                                     
019300     ELSE                                                                 
019400        IF NOT WK-C-SUCCESSFUL                                            
019500           DISPLAY "ORDPERST - OPEN FILE ERROR - AGG-STORE-OLD"           
019600           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                     
019700           PERFORM Y900-ABNORMAL-TERMINATION                              
019800        END-IF                                                            
019900     END-IF.                                                              
020000*================================================================*        
020100 A999-OPEN-STORE-FILES-EX.                                                
020200*================================================================*        
020300     EXIT.                                                                
020400*                                                                         
020500*----------------------------------------------------------------*        
020600 B000-CARRY-FORWARD-LOOP.                                                 
020700*----------------------------------------------------------------*        
020800     PERFORM C100-CARRY-FORWARD-ONE-ROW                                   
020900        THRU C199-CARRY-FORWARD-ONE-ROW-EX                                
021000        UNTIL WK-C-OLD-EOF.                                               
021100*================================================================*        
021200 B999-CARRY-FORWARD-LOOP-EX.                                              
021300*================================================================*        
021400     EXIT.                                                                
021500*                                                                         
021600*----------------------------------------------------------------*        
021700 C100-CARRY-FORWARD-ONE-ROW.                                              
021800*----------------------------------------------------------------*        
021900     READ AGG-STORE-OLD                                                   
022000        AT END MOVE "Y" TO WK-C-OLD-EOF-SW                                
022100        GO TO C199-CARRY-FORWARD-ONE-ROW-EX.                              
022200*    A ROW FOR TODAY'S DATE ON THE OLD MASTER IS THE DATE THIS            
022300*    RUN IS REPLACING - IT IS DROPPED HERE, NOT COPIED FORWARD,           
022400*    SO THE NEW GROUPS APPENDED BELOW ARE THE ONLY SURVIVORS              
022500*    FOR THIS DATE (REQ4102 - COMPARE BEFORE WRITE).                      
022600     IF AGS-DATA-DATE NOT EQUAL WK-DATADATE-9                             
022700        MOVE AGG-STORE-RECORD TO WK-NEW-RECORD                            
022800        WRITE WK-NEW-RECORD                                               
022900        IF NOT WK-C-NEW-SUCCESSFUL                                        
023000           DISPLAY "ORDPERST - WRITE ERROR - AGG-STORE-NEW"               
023100           DISPLAY "FILE STATUS IS " WK-C-NEW-FILE-STATUS                 
023200           PERFORM Y900-ABNORMAL-TERMINATION                              
023300        ELSE                                                              
023400           ADD 1 TO WK-OLD-ROWS-KEPT                                      
023500        END-IF                                                            
023600     END-IF.                                                              
023700*================================================================*        
023800 C199-CARRY-FORWARD-ONE-ROW-EX.                                           
023900*================================================================*        
024000     EXIT.                                                                
024100*                                                                         
024200*----------------------------------------------------------------*        
024300 C500-APPEND-TODAYS-GROUPS.                                               
024400*----------------------------------------------------------------*        
024500     PERFORM C550-APPEND-ONE-GROUP                                        
024600        THRU C559-APPEND-ONE-GROUP-EX                                     
024700        VARYING WK-AGG-IDX FROM 1 BY 1                                    
024800           UNTIL WK-AGG-IDX GREATER THAN WK-AGG-COUNT.                    
024900*================================================================*        
025000 C599-APPEND-TODAYS-GROUPS-EX.                                            
025100*================================================================*        
025200     EXIT.                                                                
025300*                                                                         
025400*----------------------------------------------------------------*        
025500 C550-APPEND-ONE-GROUP.                                                   
025600*----------------------------------------------------------------*        
025700     MOVE SPACES                TO AGG-STORE-RECORD.                      
025800     MOVE WK-DATADATE-9               TO AGS-DATA-DATE.                   
025900     MOVE WK-AGG-CLIENT(WK-AGG-IDX)    TO AGS-CLIENT.                     
026000     MOVE WK-AGG-SIDE(WK-AGG-IDX)      TO AGS-SIDE.                       
026100     MOVE WK-AGG-TICKER(WK-AGG-IDX)    TO AGS-TICKER.                     
026200     MOVE WK-AGG-TOTAL-QTY(WK-AGG-IDX) TO AGS-TOTAL-QUANTITY.             
026300     MOVE WK-AGG-VWAP(WK-AGG-IDX)      TO AGS-VWAP.                       
026400     MOVE WK-RUN-DATE                  TO AGS-CREATE-DATE.                
026500     MOVE WK-RUN-TIME                  TO AGS-CREATE-TIME.                
026600     MOVE AGG-STORE-RECORD             TO WK-NEW-RECORD.                  
026700     WRITE WK-NEW-RECORD.                                                 
026800     IF NOT WK-C-NEW-SUCCESSFUL                                           
026900        DISPLAY "ORDPERST - WRITE ERROR - AGG-STORE-NEW"                  
027000        DISPLAY "FILE STATUS IS " WK-C-NEW-FILE-STATUS                    
027100        PERFORM Y900-ABNORMAL-TERMINATION                                 
027200     ELSE                                                                 
027300        ADD 1 TO WK-NEW-ROWS-ADDED                                        
027400     END-IF.                                                              
027500*================================================================*        
027600 C559-APPEND-ONE-GROUP-EX.                                                
027700*================================================================*        
027800     EXIT.                                                                
027900*                                                                         
028000*----------------------------------------------------------------*        
028100 Y900-ABNORMAL-TERMINATION.                                               
028200*----------------------------------------------------------------*        
028300     SET LS-RETURN-ABEND TO TRUE.                                         
028400     CLOSE AGG-STORE-OLD.                                                 
028500     CLOSE AGG-STORE-NEW.                                                 
028600     GOBACK.                                                              
028700*                                                                         
028800*----------------------------------------------------------------*        
028900 Z000-END-PROGRAM-ROUTINE.                                                
029000*----------------------------------------------------------------*        
029100     CLOSE AGG-STORE-OLD.                                                 
029200     CLOSE AGG-STORE-NEW.                                                 
029300*================================================================*        
029400 Z999-END-PROGRAM-ROUTINE-EX.                                             
029500*================================================================*        
029600     EXIT.                                                                
