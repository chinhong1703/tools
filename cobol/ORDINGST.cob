000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     ORDINGST.                                                
000500 AUTHOR.         RAJESH KUMAR.                                            
000600 INSTALLATION.   TRADE OPERATIONS SUPPORT - AS/400.                       
000700 DATE-WRITTEN.   14 MAR 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NONE.                                                    
001000*                                                                         
001100*DESCRIPTION :  DRIVER FOR THE NIGHTLY EQUITY ORDER INGEST                
001200*               BATCH SUITE.  RUNS ONCE PER BUSINESS DATE,                
001300*               DEFAULT 20:00 LOCAL, SCHEDULED BY JOB                     
001400*               SCHEDULER ENTRY ORDINGST (SEE OPERATIONS RUN              
001500*               BOOK, NOT THIS SOURCE), BUT MAY BE SUBMITTED              
001600*               ON DEMAND FOR A SPECIFIC DATE BY PASSING                  
001700*               LS-DATA-DATE ON THE CALL.  CALLS THE FOUR                 
001800*               UNITS OF THE SUITE IN FIXED ORDER - READ,                 
001900*               VALIDATE, AGGREGATE, PERSIST - AND STOPS THE              
002000*               CHAIN THE MOMENT ANY ONE OF THEM COMES BACK               
002100*               WITH AN ABEND RETURN CODE.                                
002200*================================================================         
002300* HISTORY OF MODIFICATION:                                                
002400*================================================================         
002500* MOD.#  INIT   DATE        DESCRIPTION                                   
002600* ------ ------ ----------  ------------------------------------          
002700* OIB001 RAJKUM 14/03/1991 - INITIAL VERSION FOR EQUITY DESK              
002800*                            NIGHTLY ORDER INGEST BATCH SUITE -           
002900*                            CALLS ORDRDCSV THEN ORDVALRJ                 
003000* OIB005 RAJKUM 02/05/1991 - ADDED ORDAGVWP CALL - VWAP                   
003100*                            AGGREGATION SPLIT OUT OF ORDVALRJ            
003200*                            INTO ITS OWN UNIT AT DESK'S REQUEST          
003300*----------------------------------------------------------------         
003400* Y2K001 SERTBH 30/10/1998 - YEAR 2000 REMEDIATION - LS-DATA-             
003500*                            DATE WAS PIC 9(06) YYMMDD, NOW PIC           
003600*                            9(08) CCYYMMDD THROUGHOUT THE SUITE          
003700*----------------------------------------------------------------         
003800* CLV2A6 WONGSM 11/05/2016 - ADDED ORDPERST CALL - LOW-LATENCY            
003900*                            DESK CUTOVER INTRODUCED THE                  
004000*                            PERSISTED AGGREGATED-ORDERS STORE            
004100*                            AS A FOURTH STAGE OF THE SUITE               
004200* REQ3341 TANMYL 09/07/2024 - TICKET EQD-3341 - NO CHANGE IN              
004300*                            THIS PROGRAM, LOGGED HERE ONLY               
004400*                            BECAUSE OPERATIONS ASKED WHY                 
004500*                            RECORD COUNTS DROPPED THAT NIGHT -           
004600*                            ANSWER WAS IN ORDRDCSV, NOT HERE             
004700*----------------------------------------------------------------         
004800* REQ3518 TANMYL 21/01/2025 - TICKET EQD-3518 - OPERATIONS ASKED          
004900*                            FOR A UNIT-CALL COUNT ON THE NIGHTLY         
005000*                            LOG SO A MISSED STAGE SHOWS UP AT A          
005100*                            GLANCE - ADDED WK-CALL-COUNT                 
005200*----------------------------------------------------------------*        
005300 EJECT                                                                    
005400**********************                                                    
005500 ENVIRONMENT DIVISION.                                                    
005600**********************                                                    
005700 CONFIGURATION SECTION.                                                   
005800 SOURCE-COMPUTER.  IBM-AS400.                                             
005900 OBJECT-COMPUTER.  IBM-AS400.                                             
006000 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                                
006100                       ON  STATUS IS U0-ON                                
006200                       OFF STATUS IS U0-OFF.                              
006300*                                                                         
006400 INPUT-OUTPUT SECTION.                                                    
006500 FILE-CONTROL.                                                            
006600*                                                                         
006700***************                                                           
006800 DATA DIVISION.                                                           
006900***************                                                           
007000 FILE SECTION.                                                            
007100**************                                                            
007200 WORKING-STORAGE SECTION.                                                 
007300*************************                                                 
007400 01  FILLER                          PIC X(24)        VALUE               
007500     "** PROGRAM ORDINGST **".                                            
007600*                                                                         
007700* ------------------ PROGRAM WORKING STORAGE -------------------*         
007800 77  WK-CALL-COUNT                   PIC 9(02) COMP VALUE ZERO.           
007900*                                                                         
008000 01  WK-DATADATE-AREA.                                                    
008100     05  WK-DATADATE-9               PIC 9(08).                           
008200     05  WK-DATADATE-X REDEFINES                                          
008300         WK-DATADATE-9.                                                   
008400         10  WK-DD-CCYY              PIC 9(04).                           
008500         10  WK-DD-MM                PIC 9(02).                           
008600         10  WK-DD-DD                PIC 9(02).                           
008700     05  WK-DATADATE-CENTURY REDEFINES                                    
008800         WK-DATADATE-9.                                                   
008900         10  WK-DD-CC                PIC 9(02).                           
009000         10  WK-DD-YY                PIC 9(02).                           
009100         10  WK-DD-MMDD              PIC 9(04).                           
009200*                                                                         
009300 01  WK-UNIT-RETURN-CODE             PIC X(02).                           
009400     88  WK-UNIT-RETURN-OK                     VALUE "OK".                
009500     88  WK-UNIT-RETURN-ABEND                  VALUE "AB".                
009600*                                                                         
009700 01  WK-UNIT-RETURN-BYTES REDEFINES                                       
009800     WK-UNIT-RETURN-CODE.                                                 
009900     05  WK-UNIT-RETURN-BYTE-1       PIC X(01).                           
010000     05  WK-UNIT-RETURN-BYTE-2       PIC X(01).                           
010100*                                                                         
010200 01  WK-SUITE-ABEND-SW               PIC X(01) VALUE "N".                 
010300     88  WK-SUITE-ABEND-OCCURRED               VALUE "Y".                 
010400*                                                                         
010500     COPY ORDOTBL.                                                        
010600     COPY ORDVTBL.                                                        
010700     COPY ORDJTBL.                                                        
010800     COPY ORDATBL.                                                        
010900*                                                                         
011000*****************                                                         
011100 LINKAGE SECTION.                                                         
011200*****************                                                         
011300 01  LS-DATA-DATE                    PIC 9(08).                           
011400*                                                                         
011500************************************************************              
011600 PROCEDURE DIVISION USING LS-DATA-DATE.                                   
011700************************************************************              
011800 MAIN-MODULE.                                                             
011900     MOVE LS-DATA-DATE               TO WK-DATADATE-9.                    
012000     DISPLAY "ORDINGST - NIGHTLY ORDER INGEST - DATE "                    
012100             WK-DATADATE-9.                                               
012200     PERFORM A100-CALL-READ-UNIT                                          
012300        THRU A199-CALL-READ-UNIT-EX.                                      
012400     IF NOT WK-SUITE-ABEND-OCCURRED                                       
012500        PERFORM A200-CALL-VALIDATE-UNIT                                   
012600           THRU A299-CALL-VALIDATE-UNIT-EX                                
012700     END-IF.                                                              
012800     IF NOT WK-SUITE-ABEND-OCCURRED                                       
012900        PERFORM A300-CALL-AGGREGATE-UNIT                                  
013000           THRU A399-CALL-AGGREGATE-UNIT-EX                               
013100     END-IF.                                                              
013200     IF NOT WK-SUITE-ABEND-OCCURRED                                       
013300        PERFORM A400-CALL-PERSIST-UNIT                                    
013400           THRU A499-CALL-PERSIST-UNIT-EX                                 
013500     END-IF.                                                              
013600     IF WK-SUITE-ABEND-OCCURRED                                           
013700        DISPLAY "ORDINGST - RUN ABENDED - DATE "                          
013800                WK-DATADATE-9 " AFTER " WK-CALL-COUNT " UNITS"            
013900        PERFORM Y900-ABNORMAL-TERMINATION                                 
014000     ELSE                                                                 
014100        DISPLAY "ORDINGST - RUN COMPLETE - DATE "                         
014200                WK-DATADATE-9 " - " WK-CALL-COUNT " UNITS CALLED"         
014300     END-IF.                                                              
014400     GOBACK.                                                              
014500*                                                                         
014600*----------------------------------------------------------------*        
014700 A100-CALL-READ-UNIT.                                                     
014800*----------------------------------------------------------------*        
014900     MOVE SPACES TO WK-UNIT-RETURN-CODE.                                  
015000     ADD 1 TO WK-CALL-COUNT.                                              
015100     CALL "ORDRDCSV" USING LS-DATA-DATE, WK-UNIT-RETURN-CODE,             
015200                            WK-ORDER-TABLE.                               
015300     IF WK-UNIT-RETURN-ABEND                                              
015400        MOVE "Y" TO WK-SUITE-ABEND-SW                                     
015500     END-IF.                                                              
015600*================================================================*        
015700 A199-CALL-READ-UNIT-EX.                                                  
015800*================================================================*        
015900     EXIT.                                                                
016000*                                                                         
016100*----------------------------------------------------------------*        
016200 A200-CALL-VALIDATE-UNIT.                                                 
016300*----------------------------------------------------------------*        
016400     MOVE SPACES TO WK-UNIT-RETURN-CODE.                                  
016500     ADD 1 TO WK-CALL-COUNT.                                              
016600     CALL "ORDVALRJ" USING WK-UNIT-RETURN-CODE,                           
016700                            WK-ORDER-TABLE,                               
016800                            WK-VALID-TABLE,                               
016900                            WK-REJECT-TABLE.                              
017000     IF WK-UNIT-RETURN-ABEND                                              
017100        MOVE "Y" TO WK-SUITE-ABEND-SW                                     
017200     END-IF.                                                              
017300*================================================================*        
017400 A299-CALL-VALIDATE-UNIT-EX.                                              
017500*================================================================*        
017600     EXIT.                                                                
017700*                                                                         
017800*----------------------------------------------------------------*        
017900 A300-CALL-AGGREGATE-UNIT.                                                
018000*----------------------------------------------------------------*        
018100     MOVE SPACES TO WK-UNIT-RETURN-CODE.                                  
018200     ADD 1 TO WK-CALL-COUNT.                                              
018300     CALL "ORDAGVWP" USING LS-DATA-DATE, WK-UNIT-RETURN-CODE,             
018400                            WK-VALID-TABLE,                               
018500                            WK-AGG-TABLE.                                 
018600     IF WK-UNIT-RETURN-ABEND                                              
018700        MOVE "Y" TO WK-SUITE-ABEND-SW                                     
018800     END-IF.                                                              
018900*================================================================*        
019000 A399-CALL-AGGREGATE-UNIT-EX.                                             
019100*================================================================*        
019200     EXIT.                                                                
019300*                                                                         
019400*----------------------------------------------------------------*        
019500 A400-CALL-PERSIST-UNIT.                                                  
019600*----------------------------------------------------------------*        
019700     MOVE SPACES TO WK-UNIT-RETURN-CODE.                                  
019800     ADD 1 TO WK-CALL-COUNT.                                              
019900     CALL "ORDPERST" USING LS-DATA-DATE, WK-UNIT-RETURN-CODE,             
020000                            WK-AGG-TABLE.                                 
020100     IF WK-UNIT-RETURN-ABEND                                              
020200        MOVE "Y" TO WK-SUITE-ABEND-SW                                     
020300     END-IF.                                                              
020400*================================================================*        
020500 A499-CALL-PERSIST-UNIT-EX.                                               
020600*================================================================*        
020700     EXIT.                                                                
020800*                                                                         
020900*----------------------------------------------------------------*        
021000 Y900-ABNORMAL-TERMINATION.                                               
021100*----------------------------------------------------------------*        
021200     MOVE 16 TO RETURN-CODE.                                              
021300     GOBACK.                                                              
