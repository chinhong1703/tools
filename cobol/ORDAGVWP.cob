000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     ORDAGVWP.                                                
000500 AUTHOR.         RAJESH KUMAR.                                            
000600 INSTALLATION.   TRADE OPERATIONS SUPPORT - AS/400.                       
000700 DATE-WRITTEN.   02 MAY 1991.                                             
000800 DATE-COMPILED.                                                           
000900 SECURITY.       NONE.                                                    
001000*                                                                         
001100*DESCRIPTION :  UNIT 3 OF THE NIGHTLY EQUITY ORDER INGEST                 
001200*               BATCH SUITE.  TAKES WK-VALID-TABLE FROM                   
001300*               ORDVALRJ, KEEPS ONLY THE "COLOCATED" SOURCE               
001400*               SYSTEM ORDERS, GROUPS THEM BY CLIENT/SIDE/                
001500*               TICKER IN FIRST-SEEN ORDER INTO WK-AGG-TABLE,             
001600*               AND COMPUTES VOLUME WEIGHTED AVERAGE PRICE PER            
001700*               GROUP.  ALWAYS WRITES THE AGGREGATES FILE, EVEN           
001800*               WHEN THERE IS NOTHING TO AGGREGATE.                       
001900*================================================================         
002000* HISTORY OF MODIFICATION:                                                
002100*================================================================         
002200* MOD.#  INIT   DATE        DESCRIPTION                                   
002300* ------ ------ ----------  ------------------------------------          
002400* OIB005 RAJKUM 02/05/1991 - INITIAL VERSION - VWAP AGGREGATION           
002500*                            SPLIT OUT OF ORDVALRJ INTO ITS OWN           
002600*                            UNIT AT DESK'S REQUEST                       
002700* OIB009 ALVNNG 19/08/1994 - WIDEN CLIENT FIELDS TO 64 BYTES -            
002800*                            SEE ORDVTBL/AGGREC MOD OIB009                
002900*----------------------------------------------------------------         
003000* Y2K001 SERTBH 30/10/1998 - YEAR 2000 REMEDIATION - AGG-DATA-            
003100*                            DATE WAS PIC 9(06) YYMMDD, NOW PIC           
003200*                            9(08) CCYYMMDD THROUGHOUT THE SUITE          
003300*----------------------------------------------------------------         
003400* OIB018 ALVNNG 06/06/2001 - RAISE WK-VALID-TABLE SCAN CEILING            
003500*                            TO 99999 ENTRIES - SEE ORDVTBL               
003600*                            MOD OIB018                                   
003700* CLV2A4 WONGSM 03/02/2016 - LOW-LATENCY DESK CUTOVER - FILTER            
003800*                            TO SOURCE-SYSTEM "COLOCATED" ADDED           
003900*                            HERE, GROUPING LOGIC UNCHANGED               
004000* VWP8D1 SERTBH 21/09/2021 - WIDEN VWAP OUTPUT TO 8 DECIMAL               
004100*                            PLACES, ROUNDED HALF-UP, TO MATCH            
004200*                            THE NEW PRICING ENGINE'S PRECISION           
004300*                            - SEE AGGREC MOD VWP8D1 AND ORDATBL          
004400*                            MOD VWP8D2 FOR THE WIDER ACCUMULATOR         
004500*----------------------------------------------------------------         
004600* REQ3518 TANMYL 21/01/2025 - TICKET EQD-3518 - DESK ASKED HOW            
004700*                            MANY VALID ORDERS GET DROPPED BY             
004800*                            THE COLOCATED FILTER EACH NIGHT -            
004900*                            ADDED WK-EXCLUDED-COUNT TO THE LOG           
005000*----------------------------------------------------------------*        
005100 EJECT                                                                    
005200**********************                                                    
005300 ENVIRONMENT DIVISION.                                                    
005400**********************                                                    
005500 CONFIGURATION SECTION.                                                   
005600 SOURCE-COMPUTER.  IBM-AS400.                                             
005700 OBJECT-COMPUTER.  IBM-AS400.                                             
005800 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0                                
005900                       ON  STATUS IS U0-ON                                
006000                       OFF STATUS IS U0-OFF.                              
006100*                                                                         
006200 INPUT-OUTPUT SECTION.                                                    
006300 FILE-CONTROL.                                                            
006400     SELECT AGGRS-OUT ASSIGN TO AGGRSOUT                                  
006500            ORGANIZATION    IS SEQUENTIAL                                 
006600            FILE STATUS     IS WK-C-FILE-STATUS.                          
006700*                                                                         
006800***************                                                           
006900 DATA DIVISION.                                                           
007000***************                                                           
007100 FILE SECTION.                                                            
007200**************                                                            
007300 FD  AGGRS-OUT                                                            
007400     LABEL RECORDS ARE OMITTED                                            
007500     DATA RECORD IS AGG-RECORD.                                           
007600     COPY AGGREC.                                                         
007700*                                                                         
007800 WORKING-STORAGE SECTION.                                                 
007900*************************                                                 
008000 01  FILLER                          PIC X(24)        VALUE               
008100     "** PROGRAM ORDAGVWP **".                                            
008200*                                                                         
008300* ------------------ PROGRAM WORKING STORAGE -------------------*         
008400 77  WK-EXCLUDED-COUNT               PIC 9(05) COMP VALUE ZERO.           
008500*                                                                         
008600 01  WK-C-COMMON.                                                         
008700     COPY ORDCMWS.                                                        
008800*                                                                         
008900 01  WK-DATADATE-AREA.                                                    
009000     05  WK-DATADATE-9               PIC 9(08).                           
009100     05  WK-DATADATE-X REDEFINES                                          
009200         WK-DATADATE-9.                                                   
009300         10  WK-DD-CCYY              PIC 9(04).                           
009400         10  WK-DD-MM                PIC 9(02).                           
009500         10  WK-DD-DD                PIC 9(02).                           
009600*                                                                         
009700 01  WK-SOURCE-WORK-AREA.                                                 
009800     05  WK-SOURCE-RAW                PIC X(32).                          
009900     05  WK-SOURCE-UPPER REDEFINES                                        
010000         WK-SOURCE-RAW                PIC X(32).                          
010100*                                                                         
010200 01  WK-GROUP-FOUND-SW               PIC X(01) VALUE "N".                 
010300     88  WK-GROUP-FOUND                        VALUE "Y".                 
010400*                                                                         
010500*****************                                                         
010600 LINKAGE SECTION.                                                         
010700*****************                                                         
010800 01  LS-DATA-DATE                    PIC 9(08).                           
010900 01  LS-RETURN-CODE                  PIC X(02).                           
011000     88  LS-RETURN-OK                          VALUE "OK".                
011100     88  LS-RETURN-ABEND                       VALUE "AB".                
011200 01  LS-RETURN-BYTES REDEFINES                                            
011300     LS-RETURN-CODE.                                                      
011400     05  LS-RETURN-BYTE-1            PIC X(01).                           
011500     05  LS-RETURN-BYTE-2            PIC X(01).                           
011600     COPY ORDVTBL.                                                        
011700     COPY ORDATBL.                                                        
011800*                                                                         
011900************************************************************              
012000 PROCEDURE DIVISION USING LS-DATA-DATE, LS-RETURN-CODE,                   
012100                           WK-VALID-TABLE, WK-AGG-TABLE.                  
012200************************************************************              
012300 MAIN-MODULE.                                                             
012400     SET  LS-RETURN-OK               TO TRUE.                             
012500     MOVE LS-DATA-DATE               TO WK-DATADATE-9.                    
012600     MOVE ZERO TO WK-AGG-COUNT.                                           
012700     MOVE ZERO TO WK-EXCLUDED-COUNT.                                      
012800     IF WK-VALID-COUNT GREATER THAN ZERO                                  
012900        PERFORM B000-BUILD-AGGREGATES-LOOP                                
013000           THRU B999-BUILD-AGGREGATES-LOOP-EX                             
013100     END-IF.                                                              
013200     IF WK-AGG-COUNT GREATER THAN ZERO                                    
013300        PERFORM B500-COMPUTE-VWAP-LOOP                                    
013400           THRU B599-COMPUTE-VWAP-LOOP-EX                                 
013500     END-IF.                                                              
013600     DISPLAY "ORDAGVWP - AGGREGATE GROUPS = " WK-AGG-COUNT.               
013700     DISPLAY "ORDAGVWP - NON-COLOCATED EXCLUDED = "                       
013800             WK-EXCLUDED-COUNT.                                           
013900     PERFORM D000-WRITE-AGGREGATES-FILE                                   
014000        THRU D999-WRITE-AGGREGATES-FILE-EX.                               
014100     GOBACK.                                                              
014200*                                                                         
014300*----------------------------------------------------------------*        
014400 B000-BUILD-AGGREGATES-LOOP.                                              
014500*----------------------------------------------------------------*        
014600     PERFORM C100-ACCUMULATE-ONE-ORDER                                    
014700        THRU C199-ACCUMULATE-ONE-ORDER-EX                                 
014800        VARYING WK-VALID-IDX FROM 1 BY 1                                  
014900           UNTIL WK-VALID-IDX GREATER THAN WK-VALID-COUNT.                
015000*================================================================*        
015100 B999-BUILD-AGGREGATES-LOOP-EX.                                           
015200*================================================================*        
015300     EXIT.                                                                
015400*                                                                         
015500*----------------------------------------------------------------*        
015600 B500-COMPUTE-VWAP-LOOP.                                                  
015700*----------------------------------------------------------------*        
015800     PERFORM C500-COMPUTE-ONE-VWAP                                        
015900        THRU C599-COMPUTE-ONE-VWAP-EX                                     
016000        VARYING WK-AGG-IDX FROM 1 BY 1                                    
016100           UNTIL WK-AGG-IDX GREATER THAN WK-AGG-COUNT.                    
016200*================================================================*        
016300 B599-COMPUTE-VWAP-LOOP-EX.                                               
016400*================================================================*        
016500     EXIT.                                                                
016600*                                                                         
016700*----------------------------------------------------------------*        
016800 C100-ACCUMULATE-ONE-ORDER.                                               
016900*----------------------------------------------------------------*        
017000*    THE COLOCATED FILTER IS A HARD BUSINESS RULE, NOT A                  
017100*    VALIDATION FAILURE - REMOTE-SOURCED VALID ORDERS ARE                 
017200*    SIMPLY EXCLUDED HERE, NO REJECT IS RECORDED (CLV2A4).                
017300     MOVE WK-VLD-SOURCE-SYSTEM(WK-VALID-IDX) TO WK-SOURCE-RAW.            
017400     INSPECT WK-SOURCE-UPPER                                              
017500        CONVERTING "abcdefghijklmnopqrstuvwxyz"                           
017600                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                          
017700     IF WK-SOURCE-UPPER EQUAL "COLOCATED"                                 
017800        PERFORM C300-FIND-OR-ADD-GROUP                                    
017900           THRU C399-FIND-OR-ADD-GROUP-EX                                 
018000        ADD WK-VLD-QUANTITY(WK-VALID-IDX)                                 
018100           TO WK-AGG-TOTAL-QTY(WK-AGG-IDX)                                
018200        COMPUTE WK-AGG-TOTAL-PQ(WK-AGG-IDX) =                             
018300                WK-AGG-TOTAL-PQ(WK-AGG-IDX) +                             
018400                (WK-VLD-PRICE(WK-VALID-IDX) *                             
018500                 WK-VLD-QUANTITY(WK-VALID-IDX))                           
018600     ELSE                                                                 
018700        ADD 1 TO WK-EXCLUDED-COUNT                                        
018800     END-IF.                                                              
018900*================================================================*        
019000 C199-ACCUMULATE-ONE-ORDER-EX.                                            
019100*================================================================*        
019200     EXIT.                                                                
019300*                                                                         
019400*----------------------------------------------------------------*        
019500 C300-FIND-OR-ADD-GROUP.                                                  
019600*----------------------------------------------------------------*        
019700*    GROUPS ARE EMITTED IN FIRST-SEEN ORDER, SO THIS IS A                 
019800*    STRAIGHT LINEAR SCAN OF WHAT HAS BEEN BUILT SO FAR, NOT A            
019900*    SEARCH ALL OVER A SORTED KEY - THE TABLE IS SHORT ENOUGH             
020000*    (9999 GROUP CEILING) NOT TO WANT A BINARY SEARCH HERE.               
020100     MOVE "N" TO WK-GROUP-FOUND-SW.                                       
020200     IF WK-AGG-COUNT GREATER THAN ZERO                                    
020300        PERFORM C350-SEARCH-ONE-GROUP                                     
020400           THRU C359-SEARCH-ONE-GROUP-EX                                  
020500           VARYING WK-AGG-IDX FROM 1 BY 1                                 
020600              UNTIL WK-AGG-IDX GREATER THAN WK-AGG-COUNT                  
020700                 OR WK-GROUP-FOUND                                        
020800     END-IF.                                                              
020900     IF NOT WK-GROUP-FOUND                                                
021000        ADD 1 TO WK-AGG-COUNT                                             
021100        SET WK-AGG-IDX TO WK-AGG-COUNT                                    
021200        MOVE WK-VLD-CLIENT(WK-VALID-IDX) TO                               
021300            WK-AGG-CLIENT(WK-AGG-IDX)                                     
021400        MOVE WK-VLD-SIDE(WK-VALID-IDX) TO                                 
021500            WK-AGG-SIDE(WK-AGG-IDX)                                       
021600        MOVE WK-VLD-TICKER(WK-VALID-IDX) TO                               
021700            WK-AGG-TICKER(WK-AGG-IDX)                                     
021800        MOVE ZERO TO WK-AGG-TOTAL-QTY(WK-AGG-IDX)                         
021900        MOVE ZERO TO WK-AGG-TOTAL-PQ(WK-AGG-IDX)                          
022000        MOVE ZERO TO WK-AGG-VWAP(WK-AGG-IDX)                              
022100     END-IF.                                                              
022200*================================================================*        
022300 C399-FIND-OR-ADD-GROUP-EX.                                               
022400*================================================================*        
022500     EXIT.                                                                
022600*                                                                         
022700*----------------------------------------------------------------*        
022800 C350-SEARCH-ONE-GROUP.                                                   
022900*----------------------------------------------------------------*        
023000     IF WK-AGG-CLIENT(WK-AGG-IDX) EQUAL                                   
023100           WK-VLD-CLIENT(WK-VALID-IDX)                                    
023200        AND WK-AGG-SIDE(WK-AGG-IDX) EQUAL                                 
023300           WK-VLD-SIDE(WK-VALID-IDX)                                      
023400        AND WK-AGG-TICKER(WK-AGG-IDX) EQUAL                               
023500           WK-VLD-TICKER(WK-VALID-IDX)                                    
023600        MOVE "Y" TO WK-GROUP-FOUND-SW                                     
023700     END-IF.                                                              
023800*================================================================*        
023900 C359-SEARCH-ONE-GROUP-EX.                                                
024000*================================================================*        
024100     EXIT.                                                                
024200*                                                                         
024300*----------------------------------------------------------------*        
024400 C500-COMPUTE-ONE-VWAP.                                                   
024500*----------------------------------------------------------------*        
024600*    A GROUP CAN ONLY REACH ZERO TOTAL QUANTITY IF IT HAD NO              
024700*    CONTRIBUTING RECORDS, WHICH CANNOT HAPPEN GIVEN C300 -               
024800*    THIS IS A DEFENSIVE SKIP, NOT A REACHABLE BUSINESS CASE.             
024900     IF WK-AGG-TOTAL-QTY(WK-AGG-IDX) GREATER THAN ZERO                    
025000        COMPUTE WK-AGG-VWAP(WK-AGG-IDX) ROUNDED =                         
025100                WK-AGG-TOTAL-PQ(WK-AGG-IDX) /                             
025200                WK-AGG-TOTAL-QTY(WK-AGG-IDX)                              
025300     END-IF.                                                              
025400*================================================================*        
025500 C599-COMPUTE-ONE-VWAP-EX.                                                
025600*================================================================*        
025700     EXIT.                                                                
025800*                                                                         
025900*----------------------------------------------------------------*        
026000 D000-WRITE-AGGREGATES-FILE.                                              
026100*----------------------------------------------------------------*        
026200*    ALWAYS OPENED AND WRITTEN, EVEN WITH ZERO GROUPS - THIS              
026300*    DIFFERS FROM ORDVALRJ'S REJECTS FILE, WHICH IS SKIPPED               
026400*    ENTIRELY WHEN THERE IS NOTHING TO PUT IN IT.                         
026500     OPEN OUTPUT AGGRS-OUT.                                               
026600     IF NOT WK-C-SUCCESSFUL                                               
026700        DISPLAY "ORDAGVWP - OPEN FILE ERROR - AGGRS-OUT"                  
026800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
026900        PERFORM Y900-ABNORMAL-TERMINATION                                 
027000     ELSE                                                                 
027100        IF WK-AGG-COUNT GREATER THAN ZERO                                 
027200           PERFORM D100-WRITE-ONE-AGGREGATE                               
027300              THRU D199-WRITE-ONE-AGGREGATE-EX                            
027400              VARYING WK-AGG-IDX FROM 1 BY 1                              
027500                 UNTIL WK-AGG-IDX GREATER THAN WK-AGG-COUNT               
027600        END-IF                                                            
027700        CLOSE AGGRS-OUT                                                   
027800     END-IF.                                                              
027900*================================================================*        
028000 D999-WRITE-AGGREGATES-FILE-EX.                                           
028100*================================================================*        
028200     EXIT.                                                                
028300*                                                                         
028400*----------------------------------------------------------------*        
028500 D100-WRITE-ONE-AGGREGATE.                                                
028600*----------------------------------------------------------------*        
028700     MOVE SPACES               TO AGG-RECORD.                             
028800     MOVE WK-DATADATE-9                  TO AGG-DATA-DATE.                
028900     MOVE WK-AGG-CLIENT(WK-AGG-IDX)       TO AGG-CLIENT.                  
029000     MOVE WK-AGG-SIDE(WK-AGG-IDX)         TO AGG-SIDE.                    
029100     MOVE WK-AGG-TICKER(WK-AGG-IDX)       TO AGG-TICKER.                  
029200     MOVE WK-AGG-TOTAL-QTY(WK-AGG-IDX)    TO AGG-TOTAL-QUANTITY.          
029300     MOVE WK-AGG-VWAP(WK-AGG-IDX)         TO AGG-VWAP.                    
029400     WRITE AGG-RECORD.                                                    
029500     IF NOT WK-C-SUCCESSFUL                                               
029600        DISPLAY "ORDAGVWP - WRITE ERROR - AGGRS-OUT"                      
029700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS                        
029800        PERFORM Y900-ABNORMAL-TERMINATION                                 
029900     END-IF.                                                              
030000*================================================================*        
030100 D199-WRITE-ONE-AGGREGATE-EX.                                             
030200*================================================================*        
030300     EXIT.                                                                
030400*                                                                         
030500*----------------------------------------------------------------*        
030600 Y900-ABNORMAL-TERMINATION.                                               
030700*----------------------------------------------------------------*        
030800     SET LS-RETURN-ABEND TO TRUE.                                         
030900     CLOSE AGGRS-OUT.                                                     
031000     GOBACK.                                                              
