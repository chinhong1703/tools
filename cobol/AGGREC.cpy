000100*----------------------------------------------------------------*        
000200* AGGREC       -  AGGREGATED ORDER RECORD LAYOUTS                *        
000300*----------------------------------------------------------------*        
000400* TWO RELATED 01-LEVELS:                                         *        
000500*   AGG-RECORD       - THE AGGREGATES CSV-EQUIVALENT OUTPUT FILE *        
000600*                      WRITTEN BY ORDAGVWP, ONE ROW PER          *        
000700*                      CLIENT/SIDE/TICKER GROUP FOR THE DATE.    *        
000800*   AGG-STORE-RECORD - THE PERSISTED AGGREGATED-ORDERS STORE     *        
000900*                      ROW WRITTEN BY ORDPERST - SAME FIELDS     *        
001000*                      PLUS THE AUDIT CREATION TIMESTAMP.        *        
001100*----------------------------------------------------------------*        
001200* HISTORY OF MODIFICATION:                                       *        
001300*----------------------------------------------------------------*        
001400* MOD.#  INIT   DATE        DESCRIPTION                          *        
001500* ------ ------ ----------  ------------------------------------ *        
001600* OIB003 RAJKUM 14/03/1991 - INITIAL VERSION - VWAP SUMMARY      *        
001700*                            RECORD FOR EQUITY DESK BATCH        *        
001800* OIB009 ALVNNG 19/08/1994 - WIDEN AGG-CLIENT TO MATCH ORDREC    *        
001900* CLV2A4 WONGSM 11/05/2016 - ADD AGG-STORE-RECORD AND THE        *        
002000*                            AGS-CREATE-TS AUDIT COLUMNS FOR     *        
002100*                            THE NEW PERSISTED-STORE REWRITE     *        
002200* VWP8D1 SERTBH 21/09/2021 - WIDEN VWAP FROM 6 TO 8 DECIMAL      *        
002300*                            PLACES - FINANCE WANTS HALF-UP      *        
002400*                            ROUNDING TO 8 PLACES, NOT 6         *        
002500*----------------------------------------------------------------*        
002600 01  AGG-RECORD.                                                          
002700     05  AGG-RECORD-DATA          PIC X(140).                             
002800     05  AGG-RECORD-FIELDS REDEFINES AGG-RECORD-DATA.                     
002900         10  AGG-DATA-DATE        PIC 9(08).                              
003000*                                 BUSINESS DATE - CCYYMMDD                
003100         10  AGG-CLIENT           PIC X(64).                              
003200         10  AGG-SIDE             PIC X(04).                              
003300*                                 NORMALIZED - BUY OR SELL                
003400         10  AGG-TICKER           PIC X(32).                              
003500         10  AGG-TOTAL-QUANTITY   PIC 9(09).                              
003600         10  AGG-VWAP             PIC 9(11)V9(08).                        
003700*                                 VOLUME-WEIGHTED AVERAGE PRICE           
003800         10  FILLER               PIC X(04).                              
003900*                                                                         
004000 01  AGG-STORE-RECORD.                                                    
004100     05  AGS-RECORD-DATA          PIC X(153).                             
004200     05  AGS-RECORD-FIELDS REDEFINES AGS-RECORD-DATA.                     
004300         10  AGS-DATA-DATE        PIC 9(08).                              
004400         10  AGS-CLIENT           PIC X(64).                              
004500         10  AGS-SIDE             PIC X(04).                              
004600         10  AGS-TICKER           PIC X(32).                              
004700         10  AGS-TOTAL-QUANTITY   PIC 9(09).                              
004800         10  AGS-VWAP             PIC 9(11)V9(08).                        
004900         10  AGS-CREATE-DATE      PIC 9(08).                              
005000*                                 AUDIT ONLY - RUN DATE                   
005100         10  AGS-CREATE-TIME      PIC 9(06).                              
005200*                                 AUDIT ONLY - RUN TIME HHMMSS            
005300         10  FILLER               PIC X(03).                              
